000100*--------------------------------------------
000200* pldate01.cbl - procedure library copy file.
000300* Calendar-arithmetic paragraphs shared by
000400* the accrual and expiration-notifier logic.
000500* Leap year test is the standard DIVIDE/
000600* REMAINDER rule used elsewhere in this shop's
000700* date routines - evenly divisible by 4 but
000800* not by 100 unless also by 400.
000900*--------------------------------------------
001000*--------------------------------------------
001100* USAGE:
001200*   MOVE date(YYYYMMDD) TO WK-WORK-DATE.
001300*   PERFORM CHECK-LEAP-YEAR.
001400* RETURNS:
001500*   WK-YEAR-IS-LEAP or WK-YEAR-IS-NOT-LEAP,
001600*   set from WK-WORK-YYYY.
001700*--------------------------------------------
001800 CHECK-LEAP-YEAR.
001900     DIVIDE WK-WORK-YYYY BY 400 GIVING WK-DATE-QUOTIENT
002000            REMAINDER WK-DATE-REMAINDER.
002100     IF WK-DATE-REMAINDER = 0
002200         SET WK-YEAR-IS-LEAP TO TRUE
002300     ELSE
002400         DIVIDE WK-WORK-YYYY BY 100 GIVING WK-DATE-QUOTIENT
002500                REMAINDER WK-DATE-REMAINDER
002600         IF WK-DATE-REMAINDER = 0
002700             SET WK-YEAR-IS-NOT-LEAP TO TRUE
002800         ELSE
002900             DIVIDE WK-WORK-YYYY BY 4 GIVING WK-DATE-QUOTIENT
003000                    REMAINDER WK-DATE-REMAINDER
003100             IF WK-DATE-REMAINDER = 0
003200                 SET WK-YEAR-IS-LEAP TO TRUE
003300             ELSE
003400                 SET WK-YEAR-IS-NOT-LEAP TO TRUE.
003500
003600*--------------------------------------------
003700* USAGE:
003800*   MOVE date(YYYYMMDD) TO WK-WORK-DATE.
003900*   PERFORM ADD-ONE-DAY-TO-DATE.
004000* RETURNS:
004100*   WK-WORK-DATE advanced by one calendar
004200*   day, rolling month and year as needed.
004300*--------------------------------------------
004400 ADD-ONE-DAY-TO-DATE.
004500     PERFORM CHECK-LEAP-YEAR.
004600     MOVE WK-DIM-ENTRY(WK-WORK-MM) TO WK-DAY-SUBSCRIPT.
004700     IF WK-WORK-MM = 02 AND WK-YEAR-IS-LEAP
004800         ADD 1 TO WK-DAY-SUBSCRIPT.
004900     ADD 1 TO WK-WORK-DD.
005000     IF WK-WORK-DD > WK-DAY-SUBSCRIPT
005100         MOVE 1 TO WK-WORK-DD
005200         ADD 1 TO WK-WORK-MM
005300         IF WK-WORK-MM > 12
005400             MOVE 1 TO WK-WORK-MM
005500             ADD 1 TO WK-WORK-YYYY.
005600
005700*--------------------------------------------
005800* USAGE:
005900*   MOVE date(YYYYMMDD) TO WK-WORK-DATE.
006000*   PERFORM ADD-ONE-YEAR-TO-DATE.
006100* RETURNS:
006200*   WK-WORK-DATE advanced by one year, same
006300*   month and day, except Feb 29 which maps
006400*   to Feb 28 when the new year is not a
006500*   leap year.
006600*--------------------------------------------
006700 ADD-ONE-YEAR-TO-DATE.
006800     ADD 1 TO WK-WORK-YYYY.
006900     IF WK-WORK-MM = 02 AND WK-WORK-DD = 29
007000         PERFORM CHECK-LEAP-YEAR
007100         IF WK-YEAR-IS-NOT-LEAP
007200             MOVE 28 TO WK-WORK-DD.
007300
007400*--------------------------------------------
007500* USAGE:
007600*   MOVE date(YYYYMMDD) TO WK-WORK-DATE.
007700*   PERFORM ADD-30-DAYS-TO-DATE.
007800* RETURNS:
007900*   WK-WORK-DATE advanced by 30 calendar
008000*   days.
008100*--------------------------------------------
008200 ADD-30-DAYS-TO-DATE.
008300     MOVE 30 TO WK-DAYS-TO-ADD.
008400     PERFORM ADD-ONE-DAY-TO-DATE
008500         WK-DAYS-TO-ADD TIMES.
