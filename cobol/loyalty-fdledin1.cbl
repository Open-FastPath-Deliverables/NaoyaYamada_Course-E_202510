000100*--------------------------------------------
000200* fdledin1.cbl - buffer for LEDGRIN.  The
000300* elementary PL- fields are not broken out
000400* here; READ LEDGRIN INTO WS-LEDGER-RECORD
000500* (see wsledgr1.cbl) supplies them, so the
000600* same field names can serve both LEDGRIN
000700* and LEDGROUT without a duplicate-name
000800* clash in the DATA DIVISION.
000900*--------------------------------------------
001000 FD  LEDGER-IN-FILE
001100     LABEL RECORDS ARE STANDARD.
001200 01  LEDGER-IN-RECORD             PIC X(52).
