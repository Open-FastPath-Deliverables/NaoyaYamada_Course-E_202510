000100*--------------------------------------------
000200* fdbenin1.cbl - record layout for BENEFIN.
000300* One row per promotional benefit offered
000400* to a given tier during a validity window.
000500*--------------------------------------------
000600 FD  BENEFIT-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  BENEFIT-RECORD.
000900     05  BN-ID                   PIC 9(5).
001000     05  BN-STAGE                PIC X(10).
001100         88  BN-FOR-GOLD           VALUE "GOLD".
001200         88  BN-FOR-SILVER         VALUE "SILVER".
001300         88  BN-FOR-BRONZE         VALUE "BRONZE".
001400     05  BN-DESC                 PIC X(30).
001500     05  BN-VALID-FROM           PIC 9(8).
001600     05  BN-VALID-TO             PIC 9(8).
