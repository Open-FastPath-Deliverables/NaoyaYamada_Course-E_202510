000100*--------------------------------------------
000200* slbapot1.cbl - file control entry for the
000300* benefit application output (BENAPOUT),
000400* written in arrival order as benefits are
000500* applied.
000600*--------------------------------------------
000700     SELECT BENAPPLY-FILE
000800         ASSIGN TO "BENAPOUT"
000900         ORGANIZATION IS LINE SEQUENTIAL.
