000100*--------------------------------------------
000200* slledin1.cbl - file control entry for the
000300* incoming point-ledger master (LEDGRIN).
000400* Sorted by user id, then posting date, by
000500* the prior run.
000600*--------------------------------------------
000700     SELECT LEDGER-IN-FILE
000800         ASSIGN TO "LEDGRIN"
000900         ORGANIZATION IS LINE SEQUENTIAL.
