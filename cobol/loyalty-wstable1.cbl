000100*--------------------------------------------
000200* wstable1.cbl - in-memory tables for the
000300* stage master, the benefit master and the
000400* point ledger.  Loaded once at start-up and
000500* searched/rewritten in place for the life of
000600* the run; no indexed files are used for
000700* keyed access, per the shop's decision that
000800* these masters are small enough to hold in
000900* storage for one day's run.
001000*--------------------------------------------
001100 77  WK-STAGE-MAX               PIC 9(4)   COMP  VALUE 0500.
001200 77  WK-STAGE-COUNT             PIC 9(4)   COMP  VALUE ZERO.
001300 77  WK-STAGE-IDX               PIC 9(4)   COMP  VALUE ZERO.
001400 77  WK-STAGE-FOUND-IDX         PIC 9(4)   COMP  VALUE ZERO.
001500
001600 01  STAGE-TABLE.
001700     05  STAGE-TAB-ENTRY        OCCURS 500 TIMES
001800                                 INDEXED BY STAGE-TAB-NDX.
001900         10  ST-TAB-USER-ID       PIC X(8).
002000         10  ST-TAB-STAGE         PIC X(10).
002100         10  ST-TAB-CRITERIA      PIC 9(7).
002200         10  ST-TAB-UPD-DATE      PIC 9(8).
002300
002400 77  WK-BENEFIT-MAX             PIC 9(4)   COMP  VALUE 0200.
002500 77  WK-BENEFIT-COUNT           PIC 9(4)   COMP  VALUE ZERO.
002600 77  WK-BENEFIT-IDX             PIC 9(4)   COMP  VALUE ZERO.
002700 77  WK-BENEFIT-FOUND-IDX       PIC 9(4)   COMP  VALUE ZERO.
002800
002900 01  BENEFIT-TABLE.
003000     05  BENEFIT-TAB-ENTRY      OCCURS 200 TIMES
003100                                 INDEXED BY BENEFIT-TAB-NDX.
003200         10  BN-TAB-ID            PIC 9(5).
003300         10  BN-TAB-STAGE         PIC X(10).
003400         10  BN-TAB-DESC          PIC X(30).
003500         10  BN-TAB-VALID-FROM    PIC 9(8).
003600         10  BN-TAB-VALID-TO      PIC 9(8).
003700
003800 77  WK-LEDGER-MAX              PIC 9(4)   COMP  VALUE 2000.
003900 77  WK-LEDGER-COUNT            PIC 9(4)   COMP  VALUE ZERO.
004000 77  WK-LEDGER-IDX              PIC 9(4)   COMP  VALUE ZERO.
004100
004400 01  LEDGER-TABLE.
004500     05  LEDGER-TAB-ENTRY       OCCURS 2000 TIMES
004600                                INDEXED BY LEDGER-TAB-NDX.
004700         10  LT-USER-ID           PIC X(8).
004800         10  LT-POINTS            PIC S9(7).
004900         10  LT-DATE              PIC 9(8).
005000         10  LT-EXPIRY            PIC 9(8).
005100         10  LT-REASON            PIC X(20).
005200
005300 77  WK-RUNNING-BALANCE         PIC S9(8)  COMP  VALUE ZERO.
005400
005500*--------------------------------------------
005600* At-end switches used while the three
005700* masters are loaded into the tables above.
005800*--------------------------------------------
005900 77  WK-STAGE-FILE-AT-END       PIC X      VALUE "N".
006000     88  STAGE-FILE-IS-AT-END     VALUE "Y".
006100
006200 77  WK-BENEFIT-FILE-AT-END     PIC X      VALUE "N".
006300     88  BENEFIT-FILE-IS-AT-END   VALUE "Y".
006400
006500 77  WK-LEDGER-FILE-AT-END      PIC X      VALUE "N".
006600     88  LEDGER-FILE-IS-AT-END    VALUE "Y".
006700
006800*--------------------------------------------
006900* Shared parameters for the table search and
007000* stage-evaluation paragraphs in pltable1.cbl.
007100* Caller sets these before the PERFORM, the
007200* shop's usual way of passing arguments to a
007300* copied-in paragraph.
007400*--------------------------------------------
007500 77  WK-SEARCH-USER-ID          PIC X(8).
007600 77  WK-SEARCH-BENEFIT-ID       PIC 9(5).
007700
007800 77  WK-NEW-STAGE-NAME          PIC X(10).
007900 77  WK-NEW-STAGE-CRITERIA      PIC 9(7).
008000
008100*--------------------------------------------
008200* Working fields for LIST-POINT-HISTORY, which
008300* walks the ledger table for one member in
008400* descending posting-date order.  A parallel
008500* printed-flag table stands in for a proper
008600* sort since the member's own slice of the
008700* ledger table is small.
008800*--------------------------------------------
008900 01  WK-HIST-PRINTED-TABLE.
009000     05  WK-HIST-PRINTED        PIC X OCCURS 2000 TIMES.
009100
009200 77  WK-HIST-BEST-IDX           PIC 9(4)   COMP  VALUE ZERO.
009300 77  WK-HIST-BEST-DATE          PIC 9(8)          VALUE ZERO.
