000100*--------------------------------------------
000200* wsdate01.cbl - working storage copy file
000300* for calendar arithmetic (expiry-on-earn,
000400* the 30-day expiry warning window, and
000500* report date formatting).  Same DIVIDE/
000600* REMAINDER leap-year rule used elsewhere in
000700* this shop's date routines - see pldate01.cbl
000800* for the CHECK-LEAP-YEAR paragraph itself.
000900*--------------------------------------------
001000 77  WK-DATE-QUOTIENT           PIC 9(4)   COMP.
001100 77  WK-DATE-REMAINDER          PIC 9(4)   COMP.
001200
001300 77  WK-LEAP-YEAR-FLAG          PIC X.
001400     88  WK-YEAR-IS-LEAP          VALUE "Y".
001500     88  WK-YEAR-IS-NOT-LEAP      VALUE "N".
001600
001700 01  WK-WORK-DATE               PIC 9(8).
001800 01  WK-WORK-DATE-BROKEN REDEFINES
001900                            WK-WORK-DATE.
002000     05  WK-WORK-YYYY            PIC 9(4).
002100     05  WK-WORK-MM              PIC 99.
002200     05  WK-WORK-DD              PIC 99.
002300
002400 77  WK-DAYS-TO-ADD             PIC 9(3)   COMP.
002500 77  WK-DAY-SUBSCRIPT           PIC 9(3)   COMP.
002600
002700*--------------------------------------------
002800* Days in each month, non-leap year.  Loaded
002900* once and indexed by WK-WORK-MM; February's
003000* entry is bumped to 29 by CHECK-LEAP-YEAR
003100* for the current WK-WORK-YYYY when needed.
003200*--------------------------------------------
003300 01  WK-DAYS-IN-MONTH-TABLE.
003400     05  FILLER                  PIC 9(2)  VALUE 31.
003500     05  FILLER                  PIC 9(2)  VALUE 28.
003600     05  FILLER                  PIC 9(2)  VALUE 31.
003700     05  FILLER                  PIC 9(2)  VALUE 30.
003800     05  FILLER                  PIC 9(2)  VALUE 31.
003900     05  FILLER                  PIC 9(2)  VALUE 30.
004000     05  FILLER                  PIC 9(2)  VALUE 31.
004100     05  FILLER                  PIC 9(2)  VALUE 31.
004200     05  FILLER                  PIC 9(2)  VALUE 30.
004300     05  FILLER                  PIC 9(2)  VALUE 31.
004400     05  FILLER                  PIC 9(2)  VALUE 30.
004500     05  FILLER                  PIC 9(2)  VALUE 31.
004600 01  WK-DAYS-IN-MONTH REDEFINES
004700                       WK-DAYS-IN-MONTH-TABLE.
004800     05  WK-DIM-ENTRY            PIC 9(2)  OCCURS 12 TIMES.
004900
005000*--------------------------------------------
005100* Edited fields used only when a date is
005200* moved to the activity report.
005300*--------------------------------------------
005400 77  RPT-DATE-EDIT              PIC 99/99/9999.
