000100*--------------------------------------------
000200* wsstage1.cbl - working storage copy file
000300* for one stage (tier) master entry.  Shared
000400* by STAGEIN (READ ... INTO), STAGEOUT
000500* (WRITE ... FROM) and the in-memory stage
000600* table (see wstable1.cbl).
000700*--------------------------------------------
000800 01  WS-STAGE-RECORD.
000900     05  ST-USER-ID              PIC X(8).
001000     05  ST-STAGE                PIC X(10).
001100         88  ST-IS-GOLD            VALUE "GOLD".
001200         88  ST-IS-SILVER          VALUE "SILVER".
001300         88  ST-IS-BRONZE          VALUE "BRONZE".
001400     05  ST-CRITERIA             PIC 9(7).
001500     05  ST-UPD-DATE             PIC 9(8).
