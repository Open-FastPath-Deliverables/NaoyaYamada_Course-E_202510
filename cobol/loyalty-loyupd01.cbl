000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LOYUPD01.
000300 AUTHOR. R HALVORSEN.
000400 INSTALLATION. MERIDIAN DATA PROCESSING CENTER.
000500 DATE-WRITTEN. 03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT USE ONLY.
000800*--------------------------------------------
000900* LOYUPD01 - Daily loyalty program update and
001000* activity report.
001100*
001200* Reads the day's transaction file (TRANSIN)
001300* against the point-ledger master (LEDGRIN),
001400* the member stage master (STAGEIN) and the
001500* benefit master (BENEFIN), and produces the
001600* updated ledger (LEDGROUT), the updated stage
001700* master (STAGEOUT), the benefit application
001800* file (BENAPOUT) and the daily activity
001900* report.
002000*
002100* Four kinds of transactions are handled:
002200*   E - purchase earn      (post points)
002300*   R - point redemption   (post negative pts)
002400*   B - benefit request    (apply if eligible)
002500*   N - expiry notify      (scan for expiring)
002600* Any other TR-TYPE is counted and reported as
002700* an unknown transaction type; processing
002800* continues with the next record.
002900*--------------------------------------------
003000*--------------------------------------------
003100* CHANGE LOG
003200*--------------------------------------------
003300* 03/14/89  RH   ORIGINAL PROGRAM.                                LOYUPD01
003400* 03/29/89  RH   ADDED BENEFIT ELIGIBILITY CHECK                  LOYUPD01
003500*                PER MARKETING REQUEST 89-114.                    LOYUPD01
003600* 05/02/89  RH   CORRECTED EXPIRY DATE ARITHMETIC                 LOYUPD01
003700*                FOR PURCHASES POSTED IN                          LOYUPD01
003800*                DECEMBER (YEAR ROLLOVER BUG).                    LOYUPD01
003900* 08/17/90  DKM  STAGE MASTER NOW CARRIES THE                     LOYUPD01
004000*                CRITERIA POINT VALUE, NOT JUST                   LOYUPD01
004100*                THE STAGE NAME.  REQ 90-041.                     LOYUPD01
004200* 01/09/91  DKM  ADDED REJECTED-REDEMPTION COUNT                  LOYUPD01
004300*                TO THE FINAL TOTALS LINE.                        LOYUPD01
004400* 06/22/92  RH   LEAP YEAR TEST REWRITTEN TO USE                  LOYUPD01
004500*                THE STANDARD DIVIDE-BY-400/100/4                 LOYUPD01
004600*                RULE - OLD TEST MISSED 2000.                     LOYUPD01
004700* 11/03/93  PJL  BENEFIT VALIDITY WINDOW CHANGED                  LOYUPD01
004800*                TO EXCLUSIVE OF BOTH ENDPOINTS                   LOYUPD01
004900*                PER LEGAL REVIEW.  REQ 93-208.                   LOYUPD01
005000* 04/18/94  PJL  ADDED EXPIRY WARNING SCAN (TYPE                  LOYUPD01
005100*                N TRANSACTIONS).  REQ 94-052.                    LOYUPD01
005200* 09/09/94  PJL  POINT HISTORY LISTING ADDED                      LOYUPD01
005300*                UNDER THE EXPIRY WARNING LINE.                   LOYUPD01
005400* 02/27/95  DKM  CONTROL BREAK SUBTOTALS ADDED TO                 LOYUPD01
005500*                THE ACTIVITY REPORT.  REQ 95-019.                LOYUPD01
005600* 07/11/96  RH   IN-MEMORY TABLES REPLACE THE                     LOYUPD01
005700*                OLD SEQUENTIAL RE-READ OF THE                    LOYUPD01
005800*                STAGE MASTER FOR EACH LOOKUP -                   LOYUPD01
005900*                RUN TIME CUT FROM 40 MIN TO 6.                   LOYUPD01
006000* 03/03/98  DKM  Y2K:  ALL DATE FIELDS CONFIRMED                  LOYUPD01
006100*                4-DIGIT YEAR (9(8) YYYYMMDD).                    LOYUPD01
006200*                NO 2-DIGIT YEAR FIELDS FOUND IN                  LOYUPD01
006300*                THIS PROGRAM.  SIGNED OFF DKM.                   LOYUPD01
006400* 11/19/99  DKM  Y2K FOLLOW-UP:  LEAP YEAR TEST                   LOYUPD01
006500*                RE-VERIFIED FOR 02/29/2000.                      LOYUPD01
006600* 06/05/01  PJL  ADDED UNKNOWN-TRANSACTION-TYPE                   LOYUPD01
006700*                COUNTER TO FINAL TOTALS PER                      LOYUPD01
006800*                AUDIT FINDING 01-033.                            LOYUPD01
006900* 10/14/03  RH   BENEFIT DESCRIPTION NOW SHOWN ON                 LOYUPD01
007000*                THE ACCEPTED-BENEFIT DETAIL LINE                 LOYUPD01
007100*                INSTEAD OF BLANK.  REQ 03-176.                   LOYUPD01
007200*--------------------------------------------
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000
008100     COPY "loyalty-sltran01.cbl".
008200     COPY "loyalty-slledin1.cbl".
008300     COPY "loyalty-slledot1.cbl".
008400     COPY "loyalty-slstgin1.cbl".
008500     COPY "loyalty-slstgot1.cbl".
008600     COPY "loyalty-slbenin1.cbl".
008700     COPY "loyalty-slbapot1.cbl".
008800
008900     SELECT PRINTER-FILE
009000         ASSIGN TO "REPORT"
009100         ORGANIZATION IS LINE SEQUENTIAL.
009200
009300     SELECT WORK-FILE
009400         ASSIGN TO "WORK"
009500         ORGANIZATION IS SEQUENTIAL.
009600
009700     SELECT SORT-FILE
009800         ASSIGN TO "SORT".
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200
010300     COPY "loyalty-fdtran01.cbl".
010400     COPY "loyalty-fdledin1.cbl".
010500     COPY "loyalty-fdledot1.cbl".
010600     COPY "loyalty-fdstgin1.cbl".
010700     COPY "loyalty-fdstgot1.cbl".
010800     COPY "loyalty-fdbenin1.cbl".
010900     COPY "loyalty-fdbapot1.cbl".
011000
011100 FD  PRINTER-FILE
011200     LABEL RECORDS ARE OMITTED.
011300 01  PRINTER-RECORD                  PIC X(80).
011400
011500 FD  WORK-FILE
011600     LABEL RECORDS ARE STANDARD.
011700 01  WORK-RECORD.
011800     05  WORK-USER-ID                PIC X(8).
011900     05  WORK-POINTS                 PIC S9(7).
012000     05  WORK-DATE                   PIC 9(8).
012100     05  WORK-EXPIRY                 PIC 9(8).
012200     05  WORK-REASON                 PIC X(20).
012300     05  FILLER                      PIC X(01).
012400
012500 SD  SORT-FILE.
012600 01  SORT-RECORD.
012700     05  SORT-USER-ID                PIC X(8).
012800     05  SORT-POINTS                 PIC S9(7).
012900     05  SORT-DATE                   PIC 9(8).
013000     05  SORT-EXPIRY                 PIC 9(8).
013100     05  SORT-REASON                 PIC X(20).
013200     05  FILLER                      PIC X(01).
013300
013400 WORKING-STORAGE SECTION.
013500
013600     COPY "loyalty-wsledgr1.cbl".
013700     COPY "loyalty-wsstage1.cbl".
013800     COPY "loyalty-wsdate01.cbl".
013900     COPY "loyalty-wstable1.cbl".
014000
014100*--------------------------------------------
014200* At-end and control switches for the main
014300* transaction loop and the control-break logic.
014400*--------------------------------------------
014500 77  WK-TRANS-AT-END-SW         PIC X      VALUE "N".
014600     88  TRANS-FILE-IS-AT-END     VALUE "Y".
014700
014800 77  WK-FIRST-DETAIL-SW         PIC X      VALUE "Y".
014900     88  WK-IS-FIRST-DETAIL       VALUE "Y".
015000     88  WK-NOT-FIRST-DETAIL      VALUE "N".
015100
015200 77  WK-NOTIFY-FOUND-SW         PIC X      VALUE "N".
015300     88  WK-NOTIFY-ENTRY-FOUND    VALUE "Y".
015400
015500 77  WK-PREV-USER-ID            PIC X(8)   VALUE SPACES.
015600 77  WK-MEMBER-TIER             PIC X(10)  VALUE SPACES.
015700
015800*--------------------------------------------
015900* Run parameter - the processing date.  It
016000* defaults to the date on the first
016100* transaction record read, per shop practice
016200* of letting the extract file carry its own
016300* run date rather than relying on the system
016400* clock.
016500*--------------------------------------------
016600 01  WK-PROCESS-DATE                 PIC 9(8).
016700 01  WK-PROCESS-DATE-BROKEN REDEFINES
016800                                 WK-PROCESS-DATE.
016900     05  WK-PROC-YYYY                PIC 9(4).
017000     05  WK-PROC-MM                  PIC 99.
017100     05  WK-PROC-DD                  PIC 99.
017200
017300 01  WK-PROCESS-DATE-EDITED.
017400     05  WK-PROC-ED-MM               PIC 99.
017500     05  FILLER                      PIC X      VALUE "/".
017600     05  WK-PROC-ED-DD               PIC 99.
017700     05  FILLER                      PIC X      VALUE "/".
017800     05  WK-PROC-ED-YYYY             PIC 9(4).
017900
018000 77  WK-EXPIRY-CUTOFF-DATE           PIC 9(8)   VALUE ZERO.
018100
018200*--------------------------------------------
018300* Report line counters (all whole-number
018400* accumulators, kept binary per shop practice).
018500*--------------------------------------------
018600 77  WK-PAGE-NUMBER              PIC 9(4)  COMP  VALUE ZERO.
018700 77  WK-LINE-COUNT               PIC 9(4)  COMP  VALUE ZERO.
018800 77  WK-MAX-LINES                PIC 9(4)  COMP  VALUE 0055.
018900
019000 77  WK-TRANS-READ               PIC 9(7)  COMP  VALUE ZERO.
019100 77  WK-ACCRUALS-POSTED          PIC 9(7)  COMP  VALUE ZERO.
019200 77  WK-POINTS-EARNED-TOTAL      PIC S9(9) COMP  VALUE ZERO.
019300 77  WK-REDEMPTIONS-ACCEPTED     PIC 9(7)  COMP  VALUE ZERO.
019400 77  WK-REDEMPTIONS-REJECTED     PIC 9(7)  COMP  VALUE ZERO.
019500 77  WK-POINTS-REDEEMED-TOTAL    PIC S9(9) COMP  VALUE ZERO.
019600 77  WK-BENEFITS-APPLIED         PIC 9(7)  COMP  VALUE ZERO.
019700 77  WK-BENEFITS-REJECTED        PIC 9(7)  COMP  VALUE ZERO.
019800 77  WK-NOTIFICATIONS-SENT       PIC 9(7)  COMP  VALUE ZERO.
019900 77  WK-NOTIFY-NOOP-COUNT        PIC 9(7)  COMP  VALUE ZERO.
020000 77  WK-STAGE-CHANGES            PIC 9(7)  COMP  VALUE ZERO.
020100 77  WK-UNKNOWN-TRANS            PIC 9(7)  COMP  VALUE ZERO.
020200
020300 77  WK-EARN-POINTS              PIC S9(7) COMP  VALUE ZERO.
020400 77  WK-USER-EARNED              PIC S9(9) COMP  VALUE ZERO.
020500 77  WK-USER-REDEEMED            PIC S9(9) COMP  VALUE ZERO.
020600
020700*--------------------------------------------
020800* Report layout - title/column headings.
020900*--------------------------------------------
021000 01  TITLE-LINE.
021100     05  FILLER                  PIC X(10) VALUE SPACES.
021200     05  FILLER                  PIC X(32)
021300         VALUE "CUSTOMER LOYALTY ACTIVITY REPORT".
021400     05  FILLER                  PIC X(6)  VALUE SPACES.
021500     05  FILLER                  PIC X(5)  VALUE "DATE:".
021600     05  TL-DATE                 PIC X(10).
021700     05  FILLER                  PIC X(5)  VALUE SPACES.
021800     05  FILLER                  PIC X(5)  VALUE "PAGE:".
021900     05  TL-PAGE                 PIC ZZZ9.
022000     05  FILLER                  PIC X(3)  VALUE SPACES.
022100
022200 01  COLUMN-LINE.
022300     05  FILLER                  PIC X(1)  VALUE SPACES.
022400     05  FILLER                  PIC X(8)  VALUE "USER ID ".
022500     05  FILLER                  PIC X(2)  VALUE SPACES.
022600     05  FILLER                  PIC X(7)  VALUE "TYPE   ".
022700     05  FILLER                  PIC X(2)  VALUE SPACES.
022800     05  FILLER                  PIC X(8)  VALUE "OUTCOME ".
022900     05  FILLER                  PIC X(2)  VALUE SPACES.
023000     05  FILLER                  PIC X(20) VALUE "REASON              ".
023100     05  FILLER                  PIC X(2)  VALUE SPACES.
023200     05  FILLER                  PIC X(8)  VALUE "  POINTS".
023300     05  FILLER                  PIC X(20) VALUE SPACES.
023400
023500*--------------------------------------------
023600* Report layout - one line per transaction.
023700*--------------------------------------------
023800 01  DETAIL-LINE.
023900     05  FILLER                  PIC X(01) VALUE SPACES.
024000     05  DTL-USER-ID             PIC X(08).
024100     05  FILLER                  PIC X(02) VALUE SPACES.
024200     05  DTL-TYPE                PIC X(07).
024300     05  FILLER                  PIC X(02) VALUE SPACES.
024400     05  DTL-OUTCOME             PIC X(08).
024500     05  FILLER                  PIC X(02) VALUE SPACES.
024600     05  DTL-REASON              PIC X(20).
024700     05  FILLER                  PIC X(02) VALUE SPACES.
024800     05  DTL-AMOUNT              PIC -ZZZZZZ9.
024900     05  FILLER                  PIC X(20) VALUE SPACES.
025000
025100*--------------------------------------------
025200* Report layout - control-break subtotal line,
025300* fired whenever the member id on the incoming
025400* transaction changes from the one before it.
025500*--------------------------------------------
025600 01  CONTROL-BREAK-LINE.
025700     05  FILLER                  PIC X(01) VALUE SPACES.
025800     05  FILLER                  PIC X(08) VALUE "SUBTOTL:".
025900     05  CB-USER-ID              PIC X(08).
026000     05  FILLER                  PIC X(01) VALUE SPACES.
026100     05  FILLER                  PIC X(05) VALUE "EARN:".
026200     05  CB-EARNED               PIC -ZZZZZ9.
026300     05  FILLER                  PIC X(01) VALUE SPACES.
026400     05  FILLER                  PIC X(05) VALUE "RED: ".
026500     05  CB-REDEEMED             PIC -ZZZZZ9.
026600     05  FILLER                  PIC X(01) VALUE SPACES.
026700     05  FILLER                  PIC X(04) VALUE "BAL:".
026800     05  CB-BALANCE              PIC -ZZZZZ9.
026900     05  FILLER                  PIC X(01) VALUE SPACES.
027000     05  FILLER                  PIC X(05) VALUE "TIER:".
027100     05  CB-TIER                 PIC X(10).
027200     05  FILLER                  PIC X(09) VALUE SPACES.
027300
027400*--------------------------------------------
027500* Report layout - point history line, printed
027600* under an expiry-warning detail line, one per
027700* ledger entry, newest first.
027800*--------------------------------------------
027900 01  HISTORY-LINE.
028000     05  FILLER                  PIC X(06) VALUE SPACES.
028100     05  FILLER                  PIC X(05) VALUE "DATE:".
028200     05  HIST-DATE               PIC 9(8).
028300     05  FILLER                  PIC X(02) VALUE SPACES.
028400     05  FILLER                  PIC X(08) VALUE "POINTS: ".
028500     05  HIST-POINTS             PIC -ZZZZZ9.
028600     05  FILLER                  PIC X(02) VALUE SPACES.
028700     05  FILLER                  PIC X(07) VALUE "REASON:".
028800     05  HIST-REASON             PIC X(20).
028900     05  FILLER                  PIC X(15) VALUE SPACES.
029000
029100*--------------------------------------------
029200* Report layout - one reusable line for the
029300* end-of-run totals, one PERFORM per figure.
029400*--------------------------------------------
029500 01  TOTAL-LINE.
029600     05  FILLER                  PIC X(04) VALUE SPACES.
029700     05  TOT-LABEL               PIC X(30).
029800     05  FILLER                  PIC X(04) VALUE SPACES.
029900     05  TOT-VALUE               PIC ---,---,--9.
030000     05  FILLER                  PIC X(31) VALUE SPACES.
030100
030200 PROCEDURE DIVISION.
030300 PROGRAM-BEGIN.
030400
030500     PERFORM OPENING-PROCEDURE.
030600     PERFORM MAIN-PROCESS.
030700     PERFORM CLOSING-PROCEDURE.
030800
030900 PROGRAM-EXIT.
031000     EXIT PROGRAM.
031100
031200 PROGRAM-DONE.
031300     STOP RUN.
031400
031500*--------------------------------------------
031600* Start of run
031700*--------------------------------------------
031800 OPENING-PROCEDURE.
031900     MOVE ZERO TO WK-TRANS-READ WK-ACCRUALS-POSTED
032000                  WK-POINTS-EARNED-TOTAL
032100                  WK-REDEMPTIONS-ACCEPTED
032200                  WK-REDEMPTIONS-REJECTED
032300                  WK-POINTS-REDEEMED-TOTAL
032400                  WK-BENEFITS-APPLIED
032500                  WK-BENEFITS-REJECTED
032600                  WK-NOTIFICATIONS-SENT
032700                  WK-NOTIFY-NOOP-COUNT
032800                  WK-STAGE-CHANGES
032900                  WK-UNKNOWN-TRANS
033000                  WK-PAGE-NUMBER
033100                  WK-LINE-COUNT
033200                  WK-USER-EARNED
033300                  WK-USER-REDEEMED.
033400     MOVE "Y" TO WK-FIRST-DETAIL-SW.
033500     OPEN INPUT  TRANS-FILE.
033600     OPEN INPUT  STAGE-IN-FILE.
033700     OPEN INPUT  BENEFIT-FILE.
033800     OPEN INPUT  LEDGER-IN-FILE.
033900     OPEN OUTPUT BENAPPLY-FILE.
034000     OPEN OUTPUT PRINTER-FILE.
034100
034200 MAIN-PROCESS.
034300     PERFORM LOAD-STAGE-TABLE.
034400     PERFORM LOAD-BENEFIT-TABLE.
034500     PERFORM LOAD-LEDGER-TABLE.
034600     PERFORM PROCESS-ALL-TRANSACTIONS.
034700     PERFORM PRINT-LAST-CONTROL-BREAK.
034800     PERFORM PRINT-FINAL-TOTALS.
034900     PERFORM WRITE-LEDGER-OUTPUT.
035000     PERFORM WRITE-STAGE-OUTPUT.
035100
035200*--------------------------------------------
035300* End of run
035400*--------------------------------------------
035500 CLOSING-PROCEDURE.
035600     CLOSE TRANS-FILE.
035700     CLOSE STAGE-IN-FILE.
035800     CLOSE BENEFIT-FILE.
035900     CLOSE LEDGER-IN-FILE.
036000     CLOSE BENAPPLY-FILE.
036100     CLOSE PRINTER-FILE.
036200
036300*--------------------------------------------
036400* Transaction loop
036500*--------------------------------------------
036600 PROCESS-ALL-TRANSACTIONS.
036700     PERFORM READ-FIRST-TRANS-RECORD.
036800     ADD 1 TO WK-PAGE-NUMBER.
036900     PERFORM PRINT-HEADINGS.
037000     PERFORM PROCESS-ALL-TRANS-RECORDS
037100         UNTIL TRANS-FILE-IS-AT-END.
037200
037300 PROCESS-ALL-TRANS-RECORDS.
037400     PERFORM PROCESS-ONE-TRANSACTION.
037500     PERFORM READ-TRANS-RECORD.
037600
037700 PROCESS-ONE-TRANSACTION.
037800     ADD 1 TO WK-TRANS-READ.
037900     PERFORM CHECK-CONTROL-BREAK.
038000     MOVE TR-USER-ID TO WK-SEARCH-USER-ID.
038100     IF TRANS-IS-EARN
038200         PERFORM ACCRUE-POINTS
038300     ELSE
038400     IF TRANS-IS-REDEEM
038500         PERFORM REDEEM-POINTS
038600     ELSE
038700     IF TRANS-IS-BENEFIT
038800         PERFORM APPLY-BENEFIT
038900     ELSE
039000     IF TRANS-IS-NOTIFY
039100         PERFORM NOTIFY-EXPIRATION
039200     ELSE
039300         PERFORM REJECT-UNKNOWN-TYPE.
039400
039500 READ-FIRST-TRANS-RECORD.
039600     PERFORM READ-TRANS-RECORD.
039700     IF NOT TRANS-FILE-IS-AT-END
039800         MOVE TR-DATE TO WK-PROCESS-DATE.
039900
040000 READ-TRANS-RECORD.
040100     MOVE "N" TO WK-TRANS-AT-END-SW.
040200     READ TRANS-FILE
040300         AT END MOVE "Y" TO WK-TRANS-AT-END-SW.
040400
040500*--------------------------------------------
040600* Point accrual engine (TR-TYPE = E)
040700*--------------------------------------------
040800 ACCRUE-POINTS.
040900     COMPUTE WK-EARN-POINTS = TR-AMOUNT * 0.10.
041000     PERFORM ADD-LEDGER-ENTRY.
041100     MOVE TR-USER-ID       TO LT-USER-ID(WK-LEDGER-COUNT).
041200     MOVE WK-EARN-POINTS   TO LT-POINTS(WK-LEDGER-COUNT).
041300     MOVE TR-DATE          TO LT-DATE(WK-LEDGER-COUNT).
041400     MOVE TR-DATE          TO WK-WORK-DATE.
041500     PERFORM ADD-ONE-YEAR-TO-DATE.
041600     MOVE WK-WORK-DATE     TO LT-EXPIRY(WK-LEDGER-COUNT).
041700     MOVE "PURCHASE EARN"  TO LT-REASON(WK-LEDGER-COUNT).
041800     ADD 1            TO WK-ACCRUALS-POSTED.
041900     ADD WK-EARN-POINTS TO WK-POINTS-EARNED-TOTAL.
042000     ADD WK-EARN-POINTS TO WK-USER-EARNED.
042100     PERFORM EVALUATE-STAGE.
042200     MOVE SPACES      TO DETAIL-LINE.
042300     MOVE TR-USER-ID  TO DTL-USER-ID.
042400     MOVE "EARN"      TO DTL-TYPE.
042500     MOVE "ACCEPTED"  TO DTL-OUTCOME.
042600     MOVE "PURCHASE EARN" TO DTL-REASON.
042700     MOVE WK-EARN-POINTS  TO DTL-AMOUNT.
042800     PERFORM PRINT-DETAIL-LINE.
042900
043000*--------------------------------------------
043100* Point redemption engine (TR-TYPE = R)
043200*--------------------------------------------
043300 REDEEM-POINTS.
043400     PERFORM COMPUTE-BALANCE.
043500     MOVE SPACES     TO DETAIL-LINE.
043600     MOVE TR-USER-ID TO DTL-USER-ID.
043700     MOVE "REDEEM"   TO DTL-TYPE.
043800     IF WK-RUNNING-BALANCE >= TR-POINTS
043900         PERFORM ADD-LEDGER-ENTRY
044000         MOVE TR-USER-ID      TO LT-USER-ID(WK-LEDGER-COUNT)
044100         COMPUTE LT-POINTS(WK-LEDGER-COUNT) = TR-POINTS * -1
044200         MOVE TR-DATE         TO LT-DATE(WK-LEDGER-COUNT)
044300         MOVE ZERO            TO LT-EXPIRY(WK-LEDGER-COUNT)
044400         MOVE "POINT REDEMPTION"
044500                              TO LT-REASON(WK-LEDGER-COUNT)
044600         ADD 1                TO WK-REDEMPTIONS-ACCEPTED
044700         ADD TR-POINTS        TO WK-POINTS-REDEEMED-TOTAL
044800         ADD TR-POINTS        TO WK-USER-REDEEMED
044900         PERFORM EVALUATE-STAGE
045000         MOVE "ACCEPTED"          TO DTL-OUTCOME
045100         MOVE "POINT REDEMPTION"  TO DTL-REASON
045200         COMPUTE DTL-AMOUNT = TR-POINTS * -1
045300         PERFORM PRINT-DETAIL-LINE
045400     ELSE
045500         ADD 1 TO WK-REDEMPTIONS-REJECTED
045600         MOVE "REJECTED"            TO DTL-OUTCOME
045700         MOVE "INSUFFICIENT POINTS" TO DTL-REASON
045800         MOVE TR-POINTS             TO DTL-AMOUNT
045900         PERFORM PRINT-DETAIL-LINE.
046000
046100*--------------------------------------------
046200* Benefit eligibility / application engine
046300* (TR-TYPE = B)
046400*--------------------------------------------
046500 APPLY-BENEFIT.
046600     MOVE TR-BENEFIT TO WK-SEARCH-BENEFIT-ID.
046700     PERFORM SEARCH-BENEFIT-TABLE.
046800     PERFORM SEARCH-STAGE-TABLE.
046900     IF WK-STAGE-FOUND-IDX = ZERO
047000         MOVE SPACES TO WK-MEMBER-TIER
047100     ELSE
047200         MOVE ST-TAB-STAGE(WK-STAGE-FOUND-IDX) TO WK-MEMBER-TIER.
047300     MOVE SPACES     TO DETAIL-LINE.
047400     MOVE TR-USER-ID TO DTL-USER-ID.
047500     MOVE "BENEFIT"  TO DTL-TYPE.
047600     MOVE TR-BENEFIT TO DTL-AMOUNT.
047700     IF WK-BENEFIT-FOUND-IDX = ZERO
047800         ADD 1 TO WK-BENEFITS-REJECTED
047900         MOVE "REJECTED"          TO DTL-OUTCOME
048000         MOVE "BENEFIT NOT FOUND" TO DTL-REASON
048100         PERFORM PRINT-DETAIL-LINE
048200     ELSE
048300     IF BN-TAB-STAGE(WK-BENEFIT-FOUND-IDX) NOT = WK-MEMBER-TIER
048400         ADD 1 TO WK-BENEFITS-REJECTED
048500         MOVE "REJECTED"       TO DTL-OUTCOME
048600         MOVE "TIER MISMATCH"  TO DTL-REASON
048700         PERFORM PRINT-DETAIL-LINE
048800     ELSE
048900     IF TR-DATE NOT > BN-TAB-VALID-FROM(WK-BENEFIT-FOUND-IDX)
049000         OR TR-DATE NOT < BN-TAB-VALID-TO(WK-BENEFIT-FOUND-IDX)
049100         ADD 1 TO WK-BENEFITS-REJECTED
049200         MOVE "REJECTED"            TO DTL-OUTCOME
049300         MOVE "NOT IN VALID PERIOD" TO DTL-REASON
049400         PERFORM PRINT-DETAIL-LINE
049500     ELSE
049600         MOVE SPACES     TO BENAPPLY-RECORD
049700         MOVE TR-USER-ID TO BA-USER-ID
049800         MOVE TR-BENEFIT TO BA-BENEFIT-ID
049900         MOVE TR-DATE    TO BA-DATE
050000         WRITE BENAPPLY-RECORD
050100         ADD 1 TO WK-BENEFITS-APPLIED
050200         MOVE "ACCEPTED"                         TO DTL-OUTCOME
050300         MOVE BN-TAB-DESC(WK-BENEFIT-FOUND-IDX)   TO DTL-REASON
050400         PERFORM PRINT-DETAIL-LINE.
050500
050600*--------------------------------------------
050700* Expiration notifier (TR-TYPE = N)
050800*--------------------------------------------
050900 NOTIFY-EXPIRATION.
051000     MOVE WK-PROCESS-DATE TO WK-WORK-DATE.
051100     PERFORM ADD-30-DAYS-TO-DATE.
051200     MOVE WK-WORK-DATE TO WK-EXPIRY-CUTOFF-DATE.
051300     MOVE "N" TO WK-NOTIFY-FOUND-SW.
051400     PERFORM CHECK-ONE-LEDGER-FOR-EXPIRY
051500         VARYING WK-LEDGER-IDX FROM 1 BY 1
051600         UNTIL WK-LEDGER-IDX > WK-LEDGER-COUNT.
051700     MOVE SPACES     TO DETAIL-LINE.
051800     MOVE TR-USER-ID TO DTL-USER-ID.
051900     MOVE "NOTIFY"   TO DTL-TYPE.
052000     MOVE "ACCEPTED" TO DTL-OUTCOME.
052100     MOVE ZERO       TO DTL-AMOUNT.
052200     IF WK-NOTIFY-ENTRY-FOUND
052300         ADD 1 TO WK-NOTIFICATIONS-SENT
052400         MOVE "POINTS EXPIRING SOON" TO DTL-REASON
052500         PERFORM PRINT-DETAIL-LINE
052600         PERFORM LIST-POINT-HISTORY
052700     ELSE
052800         ADD 1 TO WK-NOTIFY-NOOP-COUNT
052900         MOVE "NO POINTS EXPIRING" TO DTL-REASON
053000         PERFORM PRINT-DETAIL-LINE.
053100
053200 CHECK-ONE-LEDGER-FOR-EXPIRY.
053300     IF LT-USER-ID(WK-LEDGER-IDX) = WK-SEARCH-USER-ID
053400        AND LT-POINTS(WK-LEDGER-IDX) > ZERO
053500        AND LT-EXPIRY(WK-LEDGER-IDX) NOT = ZERO
053600        AND LT-EXPIRY(WK-LEDGER-IDX) NOT > WK-EXPIRY-CUTOFF-DATE
053700         MOVE "Y" TO WK-NOTIFY-FOUND-SW.
053800
053900*--------------------------------------------
054000* Point history lister - member's ledger
054100* entries, newest posting date first.
054200*--------------------------------------------
054300 LIST-POINT-HISTORY.
054400     PERFORM RESET-ONE-HISTORY-FLAG
054500         VARYING WK-LEDGER-IDX FROM 1 BY 1
054600         UNTIL WK-LEDGER-IDX > WK-LEDGER-COUNT.
054700     PERFORM FIND-NEXT-HISTORY-ENTRY.
054800     PERFORM PRINT-NEXT-HISTORY-ENTRY
054900         UNTIL WK-HIST-BEST-IDX = ZERO.
055000
055100 RESET-ONE-HISTORY-FLAG.
055200     MOVE "N" TO WK-HIST-PRINTED(WK-LEDGER-IDX).
055300
055400 FIND-NEXT-HISTORY-ENTRY.
055500     MOVE ZERO TO WK-HIST-BEST-IDX.
055600     MOVE ZERO TO WK-HIST-BEST-DATE.
055700     PERFORM CHECK-HISTORY-ENTRY
055800         VARYING WK-LEDGER-IDX FROM 1 BY 1
055900         UNTIL WK-LEDGER-IDX > WK-LEDGER-COUNT.
056000
056100 CHECK-HISTORY-ENTRY.
056200     IF LT-USER-ID(WK-LEDGER-IDX) = WK-SEARCH-USER-ID
056300        AND WK-HIST-PRINTED(WK-LEDGER-IDX) = "N"
056400        AND LT-DATE(WK-LEDGER-IDX) > WK-HIST-BEST-DATE
056500         MOVE LT-DATE(WK-LEDGER-IDX) TO WK-HIST-BEST-DATE
056600         MOVE WK-LEDGER-IDX          TO WK-HIST-BEST-IDX.
056700
056800 PRINT-NEXT-HISTORY-ENTRY.
056900     MOVE "Y" TO WK-HIST-PRINTED(WK-HIST-BEST-IDX).
057000     MOVE SPACES                        TO HISTORY-LINE.
057100     MOVE LT-DATE(WK-HIST-BEST-IDX)      TO HIST-DATE.
057200     MOVE LT-POINTS(WK-HIST-BEST-IDX)    TO HIST-POINTS.
057300     MOVE LT-REASON(WK-HIST-BEST-IDX)    TO HIST-REASON.
057400     IF WK-LINE-COUNT > WK-MAX-LINES
057500         PERFORM START-NEW-PAGE.
057600     MOVE HISTORY-LINE TO PRINTER-RECORD.
057700     PERFORM WRITE-TO-PRINTER.
057800     PERFORM FIND-NEXT-HISTORY-ENTRY.
057900
058000*--------------------------------------------
058100* Unknown transaction type
058200*--------------------------------------------
058300 REJECT-UNKNOWN-TYPE.
058400     ADD 1 TO WK-UNKNOWN-TRANS.
058500     MOVE SPACES     TO DETAIL-LINE.
058600     MOVE TR-USER-ID TO DTL-USER-ID.
058700     MOVE "UNKNOWN"  TO DTL-TYPE.
058800     MOVE "REJECTED" TO DTL-OUTCOME.
058900     MOVE "UNKNOWN TRANS TYPE"    TO DTL-REASON.
059000     MOVE ZERO       TO DTL-AMOUNT.
059100     PERFORM PRINT-DETAIL-LINE.
059200
059300*--------------------------------------------
059400* Control break on member id.  TRANSIN is
059500* processed in arrival order, not grouped by
059600* member, so the subtotal fires each time the
059700* id changes and starts over if that member's
059800* transactions come around again later in the
059900* file.
060000*--------------------------------------------
060100 CHECK-CONTROL-BREAK.
060200     IF WK-IS-FIRST-DETAIL
060300         MOVE TR-USER-ID TO WK-PREV-USER-ID
060400         SET WK-NOT-FIRST-DETAIL TO TRUE
060500     ELSE
060600     IF TR-USER-ID NOT = WK-PREV-USER-ID
060700         PERFORM PRINT-CONTROL-BREAK
060800         MOVE TR-USER-ID TO WK-PREV-USER-ID.
060900
061000 PRINT-LAST-CONTROL-BREAK.
061100     IF WK-NOT-FIRST-DETAIL
061200         PERFORM PRINT-CONTROL-BREAK.
061300
061400 PRINT-CONTROL-BREAK.
061500     MOVE WK-PREV-USER-ID TO WK-SEARCH-USER-ID.
061600     PERFORM COMPUTE-BALANCE.
061700     PERFORM SEARCH-STAGE-TABLE.
061800     MOVE SPACES          TO CONTROL-BREAK-LINE.
061900     MOVE WK-PREV-USER-ID TO CB-USER-ID.
062000     MOVE WK-USER-EARNED  TO CB-EARNED.
062100     MOVE WK-USER-REDEEMED TO CB-REDEEMED.
062200     MOVE WK-RUNNING-BALANCE TO CB-BALANCE.
062300     IF WK-STAGE-FOUND-IDX NOT = ZERO
062400         MOVE ST-TAB-STAGE(WK-STAGE-FOUND-IDX) TO CB-TIER
062500     ELSE
062600         MOVE "BRONZE" TO CB-TIER.
062700     IF WK-LINE-COUNT > WK-MAX-LINES
062800         PERFORM START-NEW-PAGE.
062900     MOVE CONTROL-BREAK-LINE TO PRINTER-RECORD.
063000     PERFORM WRITE-TO-PRINTER.
063100     MOVE ZERO TO WK-USER-EARNED WK-USER-REDEEMED.
063200
063300*--------------------------------------------
063400* End-of-run totals
063500*--------------------------------------------
063600 PRINT-FINAL-TOTALS.
063700     PERFORM SKIP-ONE-REPORT-LINE.
063800     MOVE "TRANSACTIONS READ"         TO TOT-LABEL.
063900     MOVE WK-TRANS-READ               TO TOT-VALUE.
064000     PERFORM WRITE-TOTAL-LINE.
064100     MOVE "ACCRUALS POSTED"           TO TOT-LABEL.
064200     MOVE WK-ACCRUALS-POSTED          TO TOT-VALUE.
064300     PERFORM WRITE-TOTAL-LINE.
064400     MOVE "TOTAL POINTS EARNED"       TO TOT-LABEL.
064500     MOVE WK-POINTS-EARNED-TOTAL      TO TOT-VALUE.
064600     PERFORM WRITE-TOTAL-LINE.
064700     MOVE "REDEMPTIONS ACCEPTED"      TO TOT-LABEL.
064800     MOVE WK-REDEMPTIONS-ACCEPTED     TO TOT-VALUE.
064900     PERFORM WRITE-TOTAL-LINE.
065000     MOVE "REDEMPTIONS REJECTED"      TO TOT-LABEL.
065100     MOVE WK-REDEMPTIONS-REJECTED     TO TOT-VALUE.
065200     PERFORM WRITE-TOTAL-LINE.
065300     MOVE "TOTAL POINTS REDEEMED"     TO TOT-LABEL.
065400     MOVE WK-POINTS-REDEEMED-TOTAL    TO TOT-VALUE.
065500     PERFORM WRITE-TOTAL-LINE.
065600     MOVE "BENEFITS APPLIED"          TO TOT-LABEL.
065700     MOVE WK-BENEFITS-APPLIED         TO TOT-VALUE.
065800     PERFORM WRITE-TOTAL-LINE.
065900     MOVE "BENEFITS REJECTED"         TO TOT-LABEL.
066000     MOVE WK-BENEFITS-REJECTED        TO TOT-VALUE.
066100     PERFORM WRITE-TOTAL-LINE.
066200     MOVE "EXPIRY NOTIFICATIONS SENT" TO TOT-LABEL.
066300     MOVE WK-NOTIFICATIONS-SENT       TO TOT-VALUE.
066400     PERFORM WRITE-TOTAL-LINE.
066500     MOVE "STAGE CHANGES MADE"        TO TOT-LABEL.
066600     MOVE WK-STAGE-CHANGES            TO TOT-VALUE.
066700     PERFORM WRITE-TOTAL-LINE.
066800     MOVE "NOTIFY - NOTHING EXPIRING" TO TOT-LABEL.
066900     MOVE WK-NOTIFY-NOOP-COUNT        TO TOT-VALUE.
067000     PERFORM WRITE-TOTAL-LINE.
067100     MOVE "UNKNOWN TYPE REJECTED"     TO TOT-LABEL.
067200     MOVE WK-UNKNOWN-TRANS            TO TOT-VALUE.
067300     PERFORM WRITE-TOTAL-LINE.
067400
067500 SKIP-ONE-REPORT-LINE.
067600     MOVE SPACES TO PRINTER-RECORD.
067700     PERFORM WRITE-TO-PRINTER.
067800
067900 WRITE-TOTAL-LINE.
068000     IF WK-LINE-COUNT > WK-MAX-LINES
068100         PERFORM START-NEW-PAGE.
068200     MOVE TOTAL-LINE TO PRINTER-RECORD.
068300     PERFORM WRITE-TO-PRINTER.
068400
068500*--------------------------------------------
068600* Report headings and pagination
068700*--------------------------------------------
068800 PRINT-HEADINGS.
068900     MOVE ZERO TO WK-LINE-COUNT.
069000     PERFORM EDIT-PROCESS-DATE-FOR-REPORT.
069100     MOVE WK-PAGE-NUMBER          TO TL-PAGE.
069200     MOVE WK-PROCESS-DATE-EDITED  TO TL-DATE.
069300     MOVE TITLE-LINE TO PRINTER-RECORD.
069400     PERFORM WRITE-TO-PRINTER.
069500     MOVE SPACES TO PRINTER-RECORD.
069600     PERFORM WRITE-TO-PRINTER.
069700     MOVE COLUMN-LINE TO PRINTER-RECORD.
069800     PERFORM WRITE-TO-PRINTER.
069900     MOVE SPACES TO PRINTER-RECORD.
070000     PERFORM WRITE-TO-PRINTER.
070100
070200 EDIT-PROCESS-DATE-FOR-REPORT.
070300     MOVE WK-PROC-MM   TO WK-PROC-ED-MM.
070400     MOVE WK-PROC-DD   TO WK-PROC-ED-DD.
070500     MOVE WK-PROC-YYYY TO WK-PROC-ED-YYYY.
070600
070700 START-NEW-PAGE.
070800     ADD 1 TO WK-PAGE-NUMBER.
070900     PERFORM PRINT-HEADINGS.
071000
071100 PRINT-DETAIL-LINE.
071200     IF WK-LINE-COUNT > WK-MAX-LINES
071300         PERFORM START-NEW-PAGE.
071400     MOVE DETAIL-LINE TO PRINTER-RECORD.
071500     PERFORM WRITE-TO-PRINTER.
071600
071700 WRITE-TO-PRINTER.
071800     WRITE PRINTER-RECORD.
071900     ADD 1 TO WK-LINE-COUNT.
072000
072100*--------------------------------------------
072200* End-of-run master file writes
072300*--------------------------------------------
072400 WRITE-LEDGER-OUTPUT.
072500     OPEN OUTPUT WORK-FILE.
072600     PERFORM WRITE-ONE-WORK-RECORD
072700         VARYING WK-LEDGER-IDX FROM 1 BY 1
072800         UNTIL WK-LEDGER-IDX > WK-LEDGER-COUNT.
072900     CLOSE WORK-FILE.
073000     SORT SORT-FILE
073100         ON ASCENDING KEY SORT-USER-ID SORT-DATE
073200         USING WORK-FILE
073300         GIVING LEDGER-OUT-FILE.
073400
073500 WRITE-ONE-WORK-RECORD.
073600     MOVE LT-USER-ID(WK-LEDGER-IDX)  TO WORK-USER-ID.
073700     MOVE LT-POINTS(WK-LEDGER-IDX)   TO WORK-POINTS.
073800     MOVE LT-DATE(WK-LEDGER-IDX)     TO WORK-DATE.
073900     MOVE LT-EXPIRY(WK-LEDGER-IDX)   TO WORK-EXPIRY.
074000     MOVE LT-REASON(WK-LEDGER-IDX)   TO WORK-REASON.
074100     WRITE WORK-RECORD.
074200
074300 WRITE-STAGE-OUTPUT.
074400     OPEN OUTPUT STAGE-OUT-FILE.
074500     PERFORM WRITE-ONE-STAGE-RECORD
074600         VARYING WK-STAGE-IDX FROM 1 BY 1
074700         UNTIL WK-STAGE-IDX > WK-STAGE-COUNT.
074800     CLOSE STAGE-OUT-FILE.
074900
075000 WRITE-ONE-STAGE-RECORD.
075100     MOVE ST-TAB-USER-ID(WK-STAGE-IDX)  TO ST-USER-ID.
075200     MOVE ST-TAB-STAGE(WK-STAGE-IDX)    TO ST-STAGE.
075300     MOVE ST-TAB-CRITERIA(WK-STAGE-IDX) TO ST-CRITERIA.
075400     MOVE ST-TAB-UPD-DATE(WK-STAGE-IDX) TO ST-UPD-DATE.
075500     WRITE STAGE-OUT-RECORD FROM WS-STAGE-RECORD.
075600
075700*--------------------------------------------
075800* Shared calendar and table utility paragraphs
075900*--------------------------------------------
076000     COPY "loyalty-pldate01.cbl".
076100     COPY "loyalty-pltable1.cbl".
