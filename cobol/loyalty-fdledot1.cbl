000100*--------------------------------------------
000200* fdledot1.cbl - buffer for LEDGROUT.
000300* WRITE LEDGER-OUT-RECORD FROM WS-LEDGER-
000400* RECORD supplies the PL- fields at output
000500* time (see wsledgr1.cbl).
000600*--------------------------------------------
000700 FD  LEDGER-OUT-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  LEDGER-OUT-RECORD             PIC X(52).
