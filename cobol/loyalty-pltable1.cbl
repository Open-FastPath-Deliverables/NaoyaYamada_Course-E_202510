000100*--------------------------------------------
000200* pltable1.cbl - procedure library copy file.
000300* Loads and searches the three in-memory
000400* tables (stage, benefit, ledger) declared in
000500* wstable1.cbl, and holds the balance and
000600* stage-evaluation rules common to the
000700* accrual and redemption engines.
000800*--------------------------------------------
000900
001000*--------------------------------------------
001100* Table loads - run once at start-up.
001200*--------------------------------------------
001300 LOAD-STAGE-TABLE.
001400     MOVE ZERO TO WK-STAGE-COUNT.
001500     MOVE "N" TO WK-STAGE-FILE-AT-END.
001600     PERFORM READ-STAGE-FILE-RECORD.
001700     PERFORM LOAD-ONE-STAGE-ENTRY
001800         UNTIL STAGE-FILE-IS-AT-END.
001900
002000 READ-STAGE-FILE-RECORD.
002100     READ STAGE-IN-FILE INTO WS-STAGE-RECORD
002200         AT END
002300         MOVE "Y" TO WK-STAGE-FILE-AT-END.
002400
002500 LOAD-ONE-STAGE-ENTRY.
002600     ADD 1 TO WK-STAGE-COUNT.
002700     MOVE ST-USER-ID   TO ST-TAB-USER-ID(WK-STAGE-COUNT).
002800     MOVE ST-STAGE     TO ST-TAB-STAGE(WK-STAGE-COUNT).
002900     MOVE ST-CRITERIA  TO ST-TAB-CRITERIA(WK-STAGE-COUNT).
003000     MOVE ST-UPD-DATE  TO ST-TAB-UPD-DATE(WK-STAGE-COUNT).
003100     PERFORM READ-STAGE-FILE-RECORD.
003200
003300 LOAD-BENEFIT-TABLE.
003400     MOVE ZERO TO WK-BENEFIT-COUNT.
003500     MOVE "N" TO WK-BENEFIT-FILE-AT-END.
003600     PERFORM READ-BENEFIT-FILE-RECORD.
003700     PERFORM LOAD-ONE-BENEFIT-ENTRY
003800         UNTIL BENEFIT-FILE-IS-AT-END.
003900
004000 READ-BENEFIT-FILE-RECORD.
004100     READ BENEFIT-FILE
004200         AT END
004300         MOVE "Y" TO WK-BENEFIT-FILE-AT-END.
004400
004500 LOAD-ONE-BENEFIT-ENTRY.
004600     ADD 1 TO WK-BENEFIT-COUNT.
004700     MOVE BN-ID          TO BN-TAB-ID(WK-BENEFIT-COUNT).
004800     MOVE BN-STAGE       TO BN-TAB-STAGE(WK-BENEFIT-COUNT).
004900     MOVE BN-DESC        TO BN-TAB-DESC(WK-BENEFIT-COUNT).
005000     MOVE BN-VALID-FROM  TO BN-TAB-VALID-FROM(WK-BENEFIT-COUNT).
005100     MOVE BN-VALID-TO    TO BN-TAB-VALID-TO(WK-BENEFIT-COUNT).
005200     PERFORM READ-BENEFIT-FILE-RECORD.
005300
005400 LOAD-LEDGER-TABLE.
005500     MOVE ZERO TO WK-LEDGER-COUNT.
005600     MOVE "N" TO WK-LEDGER-FILE-AT-END.
005700     PERFORM READ-LEDGER-FILE-RECORD.
005800     PERFORM LOAD-ONE-LEDGER-ENTRY
005900         UNTIL LEDGER-FILE-IS-AT-END.
006000
006100 READ-LEDGER-FILE-RECORD.
006200     READ LEDGER-IN-FILE INTO WS-LEDGER-RECORD
006300         AT END
006400         MOVE "Y" TO WK-LEDGER-FILE-AT-END.
006500
006600 LOAD-ONE-LEDGER-ENTRY.
006700     ADD 1 TO WK-LEDGER-COUNT.
006800     MOVE PL-USER-ID  TO LT-USER-ID(WK-LEDGER-COUNT).
006900     MOVE PL-POINTS   TO LT-POINTS(WK-LEDGER-COUNT).
007000     MOVE PL-DATE     TO LT-DATE(WK-LEDGER-COUNT).
007100     MOVE PL-EXPIRY   TO LT-EXPIRY(WK-LEDGER-COUNT).
007200     MOVE PL-REASON   TO LT-REASON(WK-LEDGER-COUNT).
007300     PERFORM READ-LEDGER-FILE-RECORD.
007400
007500*--------------------------------------------
007600* USAGE:
007700*   MOVE member id TO WK-SEARCH-USER-ID.
007800*   PERFORM SEARCH-STAGE-TABLE.
007900* RETURNS:
008000*   WK-STAGE-FOUND-IDX (zero if not found).
008100*--------------------------------------------
008200 SEARCH-STAGE-TABLE.
008300     MOVE ZERO TO WK-STAGE-FOUND-IDX.
008400     PERFORM CHECK-STAGE-TABLE-ENTRY
008500         VARYING WK-STAGE-IDX FROM 1 BY 1
008600         UNTIL WK-STAGE-IDX > WK-STAGE-COUNT
008700            OR WK-STAGE-FOUND-IDX NOT = ZERO.
008800
008900 CHECK-STAGE-TABLE-ENTRY.
009000     IF ST-TAB-USER-ID(WK-STAGE-IDX) = WK-SEARCH-USER-ID
009100         MOVE WK-STAGE-IDX TO WK-STAGE-FOUND-IDX.
009200
009300*--------------------------------------------
009400* USAGE:
009500*   MOVE benefit id TO WK-SEARCH-BENEFIT-ID.
009600*   PERFORM SEARCH-BENEFIT-TABLE.
009700* RETURNS:
009800*   WK-BENEFIT-FOUND-IDX (zero if not found).
009900*--------------------------------------------
010000 SEARCH-BENEFIT-TABLE.
010100     MOVE ZERO TO WK-BENEFIT-FOUND-IDX.
010200     PERFORM CHECK-BENEFIT-TABLE-ENTRY
010300         VARYING WK-BENEFIT-IDX FROM 1 BY 1
010400         UNTIL WK-BENEFIT-IDX > WK-BENEFIT-COUNT
010500            OR WK-BENEFIT-FOUND-IDX NOT = ZERO.
010600
010700 CHECK-BENEFIT-TABLE-ENTRY.
010800     IF BN-TAB-ID(WK-BENEFIT-IDX) = WK-SEARCH-BENEFIT-ID
010900         MOVE WK-BENEFIT-IDX TO WK-BENEFIT-FOUND-IDX.
011000
011100*--------------------------------------------
011200* USAGE:
011300*   MOVE member id TO WK-SEARCH-USER-ID.
011400*   PERFORM COMPUTE-BALANCE.
011500* RETURNS:
011600*   WK-RUNNING-BALANCE, the sum of every
011700*   ledger entry for that member, including
011800*   entries appended earlier this run.
011900*--------------------------------------------
012000 COMPUTE-BALANCE.
012100     MOVE ZERO TO WK-RUNNING-BALANCE.
012200     PERFORM ADD-LEDGER-ENTRY-TO-BALANCE
012300         VARYING WK-LEDGER-IDX FROM 1 BY 1
012400         UNTIL WK-LEDGER-IDX > WK-LEDGER-COUNT.
012500
012600 ADD-LEDGER-ENTRY-TO-BALANCE.
012700     IF LT-USER-ID(WK-LEDGER-IDX) = WK-SEARCH-USER-ID
012800         ADD LT-POINTS(WK-LEDGER-IDX) TO WK-RUNNING-BALANCE.
012900
013000*--------------------------------------------
013100* USAGE:
013200*   PERFORM ADD-LEDGER-ENTRY.
013300*   MOVE ... TO LT-USER-ID(WK-LEDGER-COUNT), etc.
013400* RETURNS:
013500*   WK-LEDGER-COUNT advanced by one; caller
013600*   fills in the new entry's fields.
013700*--------------------------------------------
013800 ADD-LEDGER-ENTRY.
013900     ADD 1 TO WK-LEDGER-COUNT.
014000
014100*--------------------------------------------
014200* USAGE:
014300*   MOVE member id TO WK-SEARCH-USER-ID.
014400*   MOVE the processing date TO WK-PROCESS-DATE.
014500*   PERFORM EVALUATE-STAGE.
014600* RETURNS:
014700*   WK-STAGE-FOUND-IDX for the member's
014800*   (possibly newly created) stage entry;
014900*   WK-STAGE-CHANGES bumped when the tier
015000*   actually changed.
015100*--------------------------------------------
015200 EVALUATE-STAGE.
015300     PERFORM SEARCH-STAGE-TABLE.
015400     IF WK-STAGE-FOUND-IDX = ZERO
015500         PERFORM ADD-DEFAULT-STAGE-ENTRY.
015600     PERFORM COMPUTE-BALANCE.
015700     PERFORM DETERMINE-NEW-STAGE.
015800     IF WK-NEW-STAGE-NAME NOT = ST-TAB-STAGE(WK-STAGE-FOUND-IDX)
015900         MOVE WK-NEW-STAGE-NAME
016000                           TO ST-TAB-STAGE(WK-STAGE-FOUND-IDX)
016100         MOVE WK-NEW-STAGE-CRITERIA
016200                           TO ST-TAB-CRITERIA(WK-STAGE-FOUND-IDX)
016300         MOVE WK-PROCESS-DATE
016400                           TO ST-TAB-UPD-DATE(WK-STAGE-FOUND-IDX)
016500         ADD 1 TO WK-STAGE-CHANGES.
016600
016700 ADD-DEFAULT-STAGE-ENTRY.
016800     ADD 1 TO WK-STAGE-COUNT.
016900     MOVE WK-SEARCH-USER-ID TO ST-TAB-USER-ID(WK-STAGE-COUNT).
017000     MOVE "BRONZE"          TO ST-TAB-STAGE(WK-STAGE-COUNT).
017100     MOVE ZERO              TO ST-TAB-CRITERIA(WK-STAGE-COUNT).
017200     MOVE WK-PROCESS-DATE   TO ST-TAB-UPD-DATE(WK-STAGE-COUNT).
017300     MOVE WK-STAGE-COUNT    TO WK-STAGE-FOUND-IDX.
017400
017500 DETERMINE-NEW-STAGE.
017600     IF WK-RUNNING-BALANCE >= 1000
017700         MOVE "GOLD"   TO WK-NEW-STAGE-NAME
017800         MOVE 1000     TO WK-NEW-STAGE-CRITERIA
017900     ELSE
018000     IF WK-RUNNING-BALANCE >= 500
018100         MOVE "SILVER" TO WK-NEW-STAGE-NAME
018200         MOVE 500      TO WK-NEW-STAGE-CRITERIA
018300     ELSE
018400         MOVE "BRONZE" TO WK-NEW-STAGE-NAME
018500         MOVE ZERO     TO WK-NEW-STAGE-CRITERIA.
