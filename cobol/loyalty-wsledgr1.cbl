000100*--------------------------------------------
000200* wsledgr1.cbl - working storage copy file
000300* for one point-ledger entry.  Shared by
000400* LEDGRIN (READ ... INTO), LEDGROUT (WRITE
000500* ... FROM) and the in-memory ledger table
000600* (see wstable1.cbl), so the PL- names only
000700* have to be declared once.
000800*--------------------------------------------
000900 01  WS-LEDGER-RECORD.
001000     05  PL-USER-ID              PIC X(8).
001100     05  PL-POINTS               PIC S9(7).
001200     05  PL-DATE                 PIC 9(8).
001300     05  PL-EXPIRY               PIC 9(8).
001400     05  PL-REASON               PIC X(20).
001500     05  FILLER                  PIC X(01).
