000100*--------------------------------------------
000200* fdstgin1.cbl - buffer for STAGEIN.  See
000300* wsstage1.cbl for the ST- elementary
000400* fields, loaded via READ ... INTO.
000500*--------------------------------------------
000600 FD  STAGE-IN-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  STAGE-IN-RECORD               PIC X(33).
