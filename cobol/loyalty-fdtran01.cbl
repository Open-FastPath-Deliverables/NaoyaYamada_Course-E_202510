000100*--------------------------------------------
000200* fdtran01.cbl - record layout for TRANSIN.
000300* One row per member-requested operation:
000400* earn, redeem, apply benefit or expiry
000500* notify request.
000600*--------------------------------------------
000700 FD  TRANS-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  TRANS-RECORD.
001000     05  TR-USER-ID              PIC X(8).
001100     05  TR-TYPE                 PIC X(1).
001200         88  TRANS-IS-EARN         VALUE "E".
001300         88  TRANS-IS-REDEEM       VALUE "R".
001400         88  TRANS-IS-BENEFIT      VALUE "B".
001500         88  TRANS-IS-NOTIFY       VALUE "N".
001600         88  TRANS-TYPE-IS-KNOWN   VALUES "E" "R" "B" "N".
001700     05  TR-AMOUNT               PIC 9(7)V99.
001800     05  TR-POINTS               PIC 9(7).
001900     05  TR-BENEFIT              PIC 9(5).
002000     05  TR-DATE                 PIC 9(8).
