000100*--------------------------------------------
000200* fdbapot1.cbl - record layout for BENAPOUT.
000300* One row per benefit successfully applied
000400* to a member.
000500*--------------------------------------------
000600 FD  BENAPPLY-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  BENAPPLY-RECORD.
000900     05  BA-USER-ID              PIC X(8).
001000     05  BA-BENEFIT-ID           PIC 9(5).
001100     05  BA-DATE                 PIC 9(8).
