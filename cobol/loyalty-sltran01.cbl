000100*--------------------------------------------
000200* sltran01.cbl - file control entry for the
000300* daily loyalty transaction file (TRANSIN).
000400* Arrival-order line sequential file built by
000500* the point-of-sale extract job.
000600*--------------------------------------------
000700     SELECT TRANS-FILE
000800         ASSIGN TO "TRANSIN"
000900         ORGANIZATION IS LINE SEQUENTIAL.
