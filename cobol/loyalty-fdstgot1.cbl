000100*--------------------------------------------
000200* fdstgot1.cbl - buffer for STAGEOUT.  See
000300* wsstage1.cbl for the ST- elementary
000400* fields, written via WRITE ... FROM.
000500*--------------------------------------------
000600 FD  STAGE-OUT-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  STAGE-OUT-RECORD               PIC X(33).
