000100*--------------------------------------------
000200* slstgin1.cbl - file control entry for the
000300* incoming stage (tier) master (STAGEIN).
000400* Sorted by user id by the prior run.
000500*--------------------------------------------
000600     SELECT STAGE-IN-FILE
000700         ASSIGN TO "STAGEIN"
000800         ORGANIZATION IS LINE SEQUENTIAL.
