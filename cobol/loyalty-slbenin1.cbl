000100*--------------------------------------------
000200* slbenin1.cbl - file control entry for the
000300* benefit master (BENEFIN).  Sorted by
000400* benefit id.  Reference file only, never
000500* rewritten by this run.
000600*--------------------------------------------
000700     SELECT BENEFIT-FILE
000800         ASSIGN TO "BENEFIN"
000900         ORGANIZATION IS LINE SEQUENTIAL.
