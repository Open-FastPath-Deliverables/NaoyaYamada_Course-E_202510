000100*--------------------------------------------
000200* slstgot1.cbl - file control entry for the
000300* updated stage master (STAGEOUT), written
000400* in user id order at end of run.
000500*--------------------------------------------
000600     SELECT STAGE-OUT-FILE
000700         ASSIGN TO "STAGEOUT"
000800         ORGANIZATION IS LINE SEQUENTIAL.
