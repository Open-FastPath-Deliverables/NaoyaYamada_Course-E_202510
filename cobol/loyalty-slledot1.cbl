000100*--------------------------------------------
000200* slledot1.cbl - file control entry for the
000300* updated point-ledger master (LEDGROUT).
000400* Written in user id, date order at end of
000500* run.
000600*--------------------------------------------
000700     SELECT LEDGER-OUT-FILE
000800         ASSIGN TO "LEDGROUT"
000900         ORGANIZATION IS LINE SEQUENTIAL.
